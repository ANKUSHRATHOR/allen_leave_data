000100****************************************************
000110*                                                  *
000120*   Record Definition For LV Run Statistics Rec    *
000130*        (LV subsystem - HR leave normalisation)   *
000140*                                                  *
000150****************************************************
000160*  File LVSTAT - single record, written once by
000170*  LV010 at end of job, read once by LV020 to build
000180*  the RUNRPT trailer totals.  Grouped COMP-3
000190*  counters, same idea as His-QTD/His-YTD blocks.
000200*
000210* 03/03/26 vbc - Created for LV010/LV020.
000220*
000230 01  LV-STAT-RECORD.
000240     03  LV-STAT-TARGET-MONTH      PIC 99.
000250     03  LV-STAT-COUNTS.
000260         05  LV-STAT-RECS-READ       PIC 9(7)   COMP-3.
000270         05  LV-STAT-RECS-REJECTED   PIC 9(7)   COMP-3.
000280         05  LV-STAT-RECS-FILTERED   PIC 9(7)   COMP-3.
000290         05  LV-STAT-RECS-NORMALIZED PIC 9(7)   COMP-3.
000300*             Input records surviving the filter, i.e.
000310*             the count of records that went into BB030.
000320         05  LV-STAT-ROWS-WRITTEN    PIC 9(7)   COMP-3.
000330*             Output rows on LVNORM - 1 thru 3 per record.
000340     03  LV-STAT-GRAND-DAYS        PIC 9(5)V9  COMP-3.
000350     03  FILLER                    PIC X(10).
000360*
