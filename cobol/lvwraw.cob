000100****************************************************
000110*                                                  *
000120*   Record Definition For Raw Leave Export Record  *
000130*        (LV subsystem - HR leave normalisation)   *
000140*                                                  *
000150****************************************************
000160*  File LVRAW - one record per leave application as
000170*  exported from the HR system.  Line sequential,
000180*  positional text, no delimiters.
000190*
000200*  File size 150 bytes (142 data + 8 filler).
000210*
000220*  THESE FIELD DEFINITIONS MAY NEED CHANGING
000230*
000240* 03/03/26 vbc - Created for LV010/LV020.
000250*
000260 01  LV-RAW-RECORD.
000270     03  LV-RAW-EMP-CODE           PIC X(10).
000280*       Employee identifier, e.g. "E0001".
000290     03  LV-RAW-LEAVE-TYPE         PIC X(20).
000300*       "Casual Leave", "Sick Leave" etc.
000310     03  LV-RAW-APPLIED-FROM       PIC X(10).
000320*       First day of leave - YYYY-MM-DD or DD-Mon-YYYY.
000330     03  LV-RAW-APPLIED-TILL       PIC X(10).
000340*       Last day of leave, may arrive blank.
000350     03  LV-RAW-FROM-SESSION       PIC X(14).
000360*       "First Session" / "Second Session", any case in.
000370     03  LV-RAW-TO-SESSION         PIC X(14).
000380     03  LV-RAW-NR-OF-DAYS         PIC 9(3)V9.
000390*       Day count claimed by HR system - informational only.
000400     03  LV-RAW-APPLIED-ON         PIC X(10).
000410     03  LV-RAW-APPLIER-REMARKS    PIC X(40).
000420     03  LV-RAW-STATUS             PIC X(10).
000430*       Only "Approved" (any case) is carried forward.
000440     03  FILLER                    PIC X(08).
000450*
