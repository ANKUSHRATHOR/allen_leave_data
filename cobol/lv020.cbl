000100****************************************************************
000110*                                                               *
000120*              Leave Normalisation - Run Summary Report          *
000130*                                                               *
000140****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*========================
000180*
000190**
000200       PROGRAM-ID.         LV020.
000210**
000220*    Author.             V B Coen FBCS, FIDM, FIDPM, 03/03/26
000230*                        For Applewood Computers.
000240**
000250*    Installation.       Applewood Computers, Hatfield, Herts.
000260**
000270*    Date-Written.       03/03/26.
000280*
000290*    Date-Compiled.
000300**
000310*    Security.           Copyright (C) 2026, Vincent Bryan Coen.
000320*                        Distributed under the GNU General
000330*                        Public License.  See file COPYING.
000340**
000350*    Remarks.            Leave (HR) Normalisation - RUNRPT.
000360*
000370*                        Reads NORMLEAV (already sorted by
000380*                        LV010) and the LVSTAT run-counter
000390*                        record and produces the RUNRPT run
000400*                        summary using REPORT SECTION - a
000410*                        per-employee control break (row
000420*                        count, day subtotal) plus a Final
000430*                        trailer of run counts and the grand
000440*                        total of NumberOfDays.
000450*
000460*                        Standalone batch mainline, run after
000470*                        LV010 - no ACAS menu chaining.
000480**
000490*    Called modules.     None.
000500**
000510*    Error messages used. LV011 thru LV014 (file open errors,
000520*                        LV014 is the zero-survivors notice).
000530**
000540* Changes:
000550* 03/03/26 vbc - 1.0.00 Created.                                  LV020001
000560* 09/03/26 vbc -    .01 Added UPSI-1 echo-totals-to-console       LV020001
000570*                       switch for unattended overnight runs.     LV020001
000580* 13/03/26 abc -    .02 Ticket LV-27: pulled the UPSI-1 switch -  LV020002
000590*                       shop standard for this is a console       LV020002
000600*                       ACCEPT prompt, not a UPSI byte, and the   LV020002
000610*                       job runs unattended overnight anyway.     LV020002
000620* 14/03/26 abc -    .03 Ticket LV-28: a month with no Approved    LV020003
000630*                       leave gave a RUNRPT of all-zero totals    LV020003
000640*                       with no indication why - added LV014      LV020003
000650*                       console message per Reqt Doc Leave-Norm   LV020003
000660*                       s.4 end-of-run rule.                      LV020003
000670*
000680*************************************************************
000690*
000700 ENVIRONMENT             DIVISION.
000710*========================
000720*
000730 INPUT-OUTPUT            SECTION.
000740 FILE-CONTROL.
000750*
000760     SELECT LV-NORM-FILE
000770            ASSIGN TO "NORMLEAV"
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS WS-LVNORM-STATUS.
000800*
000810     SELECT LV-STAT-FILE
000820            ASSIGN TO "LVSTAT"
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS WS-LVSTAT-STATUS.
000850*
000860     SELECT LV-PRINT-FILE
000870            ASSIGN TO "RUNRPT"
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS WS-LVPRT-STATUS.
000900*
000910 DATA                    DIVISION.
000920*========================
000930*
000940 FILE                    SECTION.
000950*
000960 FD  LV-NORM-FILE.
000970     COPY LVWNORM.
000980*
000990 FD  LV-STAT-FILE.
001000     COPY LVWSTAT.
001010*
001020 FD  LV-PRINT-FILE
001030     REPORTS ARE LEAVE-RUN-REPORT.
001040*
001050 WORKING-STORAGE SECTION.
001060*-----------------------
001070 77  WS-PROG-NAME            PIC X(16)
001080                              VALUE "LV020   (1.0.03)".
001090*
001100 01  WS-FILE-STATUSES.
001110     03  WS-LVNORM-STATUS    PIC X(02)  VALUE "00".
001120     03  WS-LVSTAT-STATUS    PIC X(02)  VALUE "00".
001130     03  WS-LVPRT-STATUS     PIC X(02)  VALUE "00".
001140     03  FILLER              PIC X(04)  VALUE SPACES.
001150 01  WS-FILE-STATUSES-FLAT REDEFINES WS-FILE-STATUSES PIC X(10).
001160*       One-line console echo of all three file statuses when
001170*       an open fails - see AA010 below.
001180*
001190 01  WS-SWITCHES.
001200     03  WS-EOF-NORM         PIC X(01)  VALUE "N".
001210         88  WS-END-OF-NORM      VALUE "Y".
001220     03  FILLER              PIC X(05)  VALUE SPACES.
001230*
001240 01  WS-PAGE-CTL.
001250     03  WS-PAGE-LINES       PIC 9(03)  COMP  VALUE 56.
001260     03  WS-RPT-ONE          PIC 9(01)  COMP  VALUE 1.
001270     03  FILLER              PIC X(04)  VALUE SPACES.
001280*       Constant summed by the Employee control footing below
001290*       to give a row count without a manual reset per break.
001300*
001310 01  WSE-DATE-BLOCK.
001320     03  WSE-CCYY            PIC 9(04).
001330     03  WSE-MM              PIC 9(02).
001340     03  WSE-DD              PIC 9(02).
001350     03  WSE-HH              PIC 9(02).
001360     03  WSE-MIN             PIC 9(02).
001370     03  WSE-SS              PIC 9(02).
001380     03  FILLER              PIC X(07).
001390 01  WSE-DATE-BLOCK-X REDEFINES WSE-DATE-BLOCK PIC X(21).
001400*
001410 01  WS-TODAY-DISPLAY        PIC X(10)  VALUE SPACES.
001420*
001430 01  WS-TARGET-MONTH-AREA.
001440     03  WS-TARGET-MONTH-DISP PIC 99.
001450     03  FILLER               PIC X(04)  VALUE SPACES.
001460*
001470 01  WS-MONTH-NAME-TABLE.
001480     03  FILLER              PIC X(9)  VALUE "January  ".
001490     03  FILLER              PIC X(9)  VALUE "February ".
001500     03  FILLER              PIC X(9)  VALUE "March    ".
001510     03  FILLER              PIC X(9)  VALUE "April    ".
001520     03  FILLER              PIC X(9)  VALUE "May      ".
001530     03  FILLER              PIC X(9)  VALUE "June     ".
001540     03  FILLER              PIC X(9)  VALUE "July     ".
001550     03  FILLER              PIC X(9)  VALUE "August   ".
001560     03  FILLER              PIC X(9)  VALUE "September".
001570     03  FILLER              PIC X(9)  VALUE "October  ".
001580     03  FILLER              PIC X(9)  VALUE "November ".
001590     03  FILLER              PIC X(9)  VALUE "December ".
001600 01  WS-MONTH-NAME-TABLE-R REDEFINES WS-MONTH-NAME-TABLE.
001610     03  WS-MONTH-NAME       PIC X(9)  OCCURS 12.
001620*
001630 01  WS-MONTH-NAME-DISPLAY   PIC X(9)   VALUE SPACES.
001640*
001650 01  LV011                   PIC X(31)  VALUE
001660     "LV011 NORMLEAV File not Found.".
001670 01  LV012                   PIC X(29)  VALUE
001680     "LV012 LVSTAT File not Found.".
001690 01  LV013                   PIC X(29)  VALUE
001700     "LV013 Error opening RUNRPT.".
001710 01  LV014                   PIC X(40)  VALUE
001720     "LV014 No leave records for month.".
001730*
001740 REPORT SECTION.
001750*---------------
001760*
001770 RD  LEAVE-RUN-REPORT
001780     CONTROL      IS LV-NORM-EMP-CODE
001790     PAGE LIMIT   IS WS-PAGE-LINES
001800     HEADING      1
001810     FIRST DETAIL 5
001820     LAST  DETAIL WS-PAGE-LINES.
001830*
001840 01  LV-RPT-HEAD  TYPE PAGE HEADING.
001850     03  LINE 1.
001860         05  COL   1   PIC X(16)   SOURCE WS-PROG-NAME.
001870         05  FILLER  COL  30           VALUE
001880             "Leave Normalisation - Run Summary".
001890         05  COL  70   PIC X(10)   SOURCE WS-TODAY-DISPLAY.
001900     03  LINE 2.
001910         05  FILLER  COL   1           VALUE "Target Month :".
001920         05  COL  16   PIC X(9)    SOURCE WS-MONTH-NAME-DISPLAY.
001930         05  FILLER  COL  70           VALUE "Page ".
001940         05  COL  75   PIC ZZ9     SOURCE PAGE-COUNTER.
001950     03  LINE 4.
001960         05  FILLER  COL   1           VALUE "Employee".
001970         05  FILLER  COL  13           VALUE "Leave Type".
001980         05  FILLER  COL  34           VALUE "From".
001990         05  FILLER  COL  45           VALUE "To".
002000         05  FILLER  COL  55           VALUE "Days".
002010*
002020 01  LV-EMP-DETAIL  TYPE DETAIL.
002030     03  LINE + 1.
002040         05  COL   1   PIC X(10)   SOURCE LV-NORM-EMP-CODE.
002050         05  COL  13   PIC X(20)   SOURCE LV-NORM-LEAVE-TYPE.
002060         05  COL  34   PIC X(10)   SOURCE LV-NORM-APPLIED-FROM.
002070         05  COL  45   PIC X(10)   SOURCE LV-NORM-APPLIED-TILL.
002080         05  COL  56   PIC ZZ9.9   SOURCE LV-NORM-NR-OF-DAYS.
002090*
002100 01  TYPE CONTROL FOOTING LV-NORM-EMP-CODE LINE PLUS 2.
002110     03  FILLER  COL   3               VALUE "Employee Total -".
002120     03  COL  20   PIC X(10)        SOURCE LV-NORM-EMP-CODE.
002130     03  FILLER  COL  33               VALUE "Rows".
002140     03  COL  38   PIC ZZZ9         SUM WS-RPT-ONE.
002150     03  FILLER  COL  46               VALUE "Days".
002160     03  COL  51   PIC ZZZ9.9       SUM LV-NORM-NR-OF-DAYS.
002170*
002180 01  TYPE CONTROL FOOTING FINAL LINE PLUS 3.
002190     03  LINE  1.
002200         05  FILLER  COL   1           VALUE "Records Read       :".
002210         05  COL  23  PIC ZZZZZ9    SOURCE LV-STAT-RECS-READ.
002220     03  LINE + 1.
002230         05  FILLER  COL   1           VALUE "Records Rejected   :".
002240         05  COL  23  PIC ZZZZZ9    SOURCE LV-STAT-RECS-REJECTED.
002250     03  LINE + 1.
002260         05  FILLER  COL   1           VALUE "Records Filtered   :".
002270         05  COL  23  PIC ZZZZZ9    SOURCE LV-STAT-RECS-FILTERED.
002280     03  LINE + 1.
002290         05  FILLER  COL   1           VALUE "Records Normalized :".
002300         05  COL  23  PIC ZZZZZ9    SOURCE LV-STAT-RECS-NORMALIZED.
002310     03  LINE + 1.
002320         05  FILLER  COL   1           VALUE "Rows Written       :".
002330         05  COL  23  PIC ZZZZZ9    SOURCE LV-STAT-ROWS-WRITTEN.
002340     03  LINE + 1.
002350         05  FILLER  COL   1           VALUE "Grand Total Days   :".
002360         05  COL  23  PIC ZZZZ9.9   SOURCE LV-STAT-GRAND-DAYS.
002370*
002380 PROCEDURE DIVISION.
002390*=====================
002400*
002410 AA000-MAIN                 SECTION.
002420***********************************
002430     PERFORM  AA010-OPEN-FILES.
002440     PERFORM  AA020-READ-STAT.
002450     PERFORM  AA030-BUILD-BANNER-FIELDS.
002460     IF       LV-STAT-RECS-NORMALIZED = ZERO
002470              DISPLAY LV014
002480     END-IF.
002490*
002500     INITIATE LEAVE-RUN-REPORT.
002510     MOVE     "N"  TO  WS-EOF-NORM.
002520     PERFORM  AA050-PRODUCE-DETAIL-LINES
002530              UNTIL WS-END-OF-NORM.
002540     TERMINATE LEAVE-RUN-REPORT.
002550*
002560     PERFORM  AA090-CLOSE-FILES.
002570     MOVE     ZERO  TO  RETURN-CODE.
002580     STOP     RUN.
002590*
002600 AA000-EXIT.  EXIT SECTION.
002610*
002620 AA010-OPEN-FILES            SECTION.
002630***********************************
002640*
002650     OPEN     INPUT  LV-NORM-FILE.
002660     IF       WS-LVNORM-STATUS NOT = "00"
002670              DISPLAY LV011
002680              DISPLAY WS-FILE-STATUSES-FLAT
002690              MOVE 16 TO RETURN-CODE
002700              STOP RUN
002710     END-IF.
002720*
002730     OPEN     INPUT  LV-STAT-FILE.
002740     IF       WS-LVSTAT-STATUS NOT = "00"
002750              DISPLAY LV012
002760              DISPLAY WS-FILE-STATUSES-FLAT
002770              MOVE 16 TO RETURN-CODE
002780              STOP RUN
002790     END-IF.
002800*
002810     OPEN     OUTPUT LV-PRINT-FILE.
002820     IF       WS-LVPRT-STATUS NOT = "00"
002830              DISPLAY LV013
002840              DISPLAY WS-FILE-STATUSES-FLAT
002850              MOVE 16 TO RETURN-CODE
002860              STOP RUN
002870     END-IF.
002880*
002890 AA010-EXIT.  EXIT SECTION.
002900*
002910 AA020-READ-STAT              SECTION.
002920***********************************
002930*
002940*  LVSTAT is a single-record file, written once by LV010 -
002950*  read once here, its fields stay resident in the FD record
002960*  area for the Final control footing above to SOURCE from.
002970*
002980     READ     LV-STAT-FILE
002990              AT END
003000                       DISPLAY LV012
003010                       MOVE 16 TO RETURN-CODE
003020                       STOP RUN
003030     END-READ.
003040*
003050 AA020-EXIT.  EXIT SECTION.
003060*
003070 AA030-BUILD-BANNER-FIELDS   SECTION.
003080***********************************
003090*
003100     MOVE     CURRENT-DATE  TO  WSE-DATE-BLOCK-X.
003110     STRING   WSE-CCYY  "-"
003120              WSE-MM    "-"
003130              WSE-DD
003140              DELIMITED BY SIZE
003150              INTO WS-TODAY-DISPLAY.
003160*
003170     MOVE     LV-STAT-TARGET-MONTH  TO  WS-TARGET-MONTH-DISP.
003180     MOVE     WS-MONTH-NAME (LV-STAT-TARGET-MONTH)
003190                            TO  WS-MONTH-NAME-DISPLAY.
003200*
003210 AA030-EXIT.  EXIT SECTION.
003220*
003230 AA050-PRODUCE-DETAIL-LINES  SECTION.
003240***********************************
003250*
003260*  Out-of-line body of the main report loop - performed with
003270*  UNTIL from AA000 above, one NORMLEAV record per call.
003280*
003290     READ     LV-NORM-FILE
003300              AT END
003310                       MOVE "Y" TO WS-EOF-NORM
003320                       GO TO AA050-EXIT
003330     END-READ.
003340     GENERATE LV-EMP-DETAIL.
003350*
003360 AA050-EXIT.  EXIT SECTION.
003370*
003380 AA090-CLOSE-FILES           SECTION.
003390***********************************
003400*
003410     CLOSE    LV-NORM-FILE
003420              LV-STAT-FILE
003430              LV-PRINT-FILE.
003440*
003450 AA090-EXIT.  EXIT SECTION.
003460*
