000100****************************************************
000110*                                                  *
000120*   Record Definition For LV Run Control Param     *
000130*        (LV subsystem - HR leave normalisation)   *
000140*                                                  *
000150****************************************************
000160*  File LVPARM - single record, read once by LV010
000170*  at start of job.  Analogous in intent to
000180*  PY-Param1-Record but scaled right down - this
000190*  batch has one control value, the target month.
000200*
000210* 03/03/26 vbc - Created for LV010.
000220*
000230 01  LV-PARM-RECORD.
000240     03  LV-PARM-TARGET-MONTH      PIC 99.
000250*       1 thru 12.  Records outside this month of
000260*       AppliedFrom are filtered out - see BB020.
000270     03  FILLER                    PIC X(18).
000280*
