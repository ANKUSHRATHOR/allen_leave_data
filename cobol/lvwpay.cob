000100****************************************************
000110*                                                  *
000120*   Record Definition For Payroll (Zoho) Import    *
000130*        (LV subsystem - HR leave normalisation)   *
000140*                                                  *
000150****************************************************
000160*  File LVPAY - one record per normalized leave row,
000170*  re-mapped for the Zoho payroll import layout.
000180*
000190*  File size 115 bytes (108 data + 7 filler).
000200*
000210* 03/03/26 vbc - Created for LV010.
000220*
000230 01  LV-PAY-RECORD.
000240     03  LV-PAY-EMP-ID             PIC X(10).
000250*       = LV-NORM-EMP-CODE.
000260     03  LV-PAY-LEAVE-TYPE         PIC X(20).
000270     03  LV-PAY-UNIT               PIC X(05).
000280*       Constant "Day".
000290     03  LV-PAY-FROM               PIC X(10).
000300*       = AppliedFrom of the normalized row.
000310     03  LV-PAY-TO                 PIC X(10).
000320*       = AppliedTill of the normalized row.
000330     03  LV-PAY-SESSION            PIC 9(01).
000340*       1 = AM half day, 2 = PM half day, 0 = full day(s).
000350     03  LV-PAY-START-TIME         PIC X(08).
000360*       Always blank - Zoho hourly-leave field, not used here.
000370     03  LV-PAY-DAYS-HOURS         PIC 9(3)V9.
000380     03  LV-PAY-REASON             PIC X(40).
000390     03  FILLER                    PIC X(07).
000400*
