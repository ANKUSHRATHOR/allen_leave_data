000100****************************************************************
000110*                                                               *
000120*              LV Date Validate / Convert Subprogram             *
000130*                                                               *
000140****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*========================
000180*
000190**
000200       PROGRAM-ID.         LVDVAL.
000210**
000220*    Author.             V B Coen FBCS, FIDM, FIDPM, 03/03/26
000230*                        For Applewood Computers.
000240**
000250*    Installation.       Applewood Computers, Hatfield, Herts.
000260**
000270*    Date-Written.       03/03/26.
000280*
000290*    Date-Compiled.
000300**
000310*    Security.           Copyright (C) 2026, Vincent Bryan Coen.
000320*                        Distributed under the GNU General
000330*                        Public License.  See file COPYING.
000340**
000350*    Remarks.            Date parse, validate and day-count
000360*                        subprogram for the LV (Leave
000370*                        Normalisation) subsystem.
000380*
000390*                        Accepts a date in either ISO
000400*                        (YYYY-MM-DD) or DD-Mon-YYYY form,
000410*                        checks it is a real calendar date
000420*                        (incl. leap years) and returns it
000430*                        packed as CCYYMMDD plus re-written
000440*                        as ISO text.
000450*
000460*                        Also computes the day-count between
000470*                        two already-validated CCYYMMDD dates,
000480*                        by hand - no intrinsic FUNCTIONs are
000490*                        used, in keeping with house style
000500*                        (see maps04 remarks re FUNCTION use -
000510*                        this module predates that migration).
000520**
000530*    Called modules.     None.
000540**
000550*    Error messages used. None - LVDVAL-VALID reports back to
000560*                        the caller, who logs to REJECTS.
000570**
000580* Changes:
000590* 03/03/26 vbc - 1.0.00 Created for LV010/LV020.                  LVDVAL01
000600* 05/03/26 vbc -    .01 Added day-count function (2) so LV010     LVDVAL01
000610*                       need not carry its own Julian arith.      LVDVAL01
000620* 10/03/26 abc -    .02 Ticket LV-14: reject day/month = zero     LVDVAL02
000630*                       instead of falling through to the         LVDVAL02
000640*                       range test - blank dates were mis-        LVDVAL02
000650*                       parsing as 00/00/0000 and passing.        LVDVAL02
000660*
000670*************************************************************
000680*
000690 ENVIRONMENT             DIVISION.
000700*========================
000710*
000720 CONFIGURATION           SECTION.
000730 SPECIAL-NAMES.
000740     CLASS LV-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
000750 INPUT-OUTPUT            SECTION.
000760 FILE-CONTROL.
000770*
000780 DATA                    DIVISION.
000790*========================
000800*
000810 FILE                    SECTION.
000820*
000830 WORKING-STORAGE SECTION.
000840*-----------------------
000850 77  WS-PROG-NAME            PIC X(16)
000860                              VALUE "LVDVAL  (1.0.02)".
000870*
000880 01  WS-MONTH-TABLE.
000890     03  FILLER              PIC X(36)  VALUE
000900         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
000910 01  WS-MONTH-TABLE-R REDEFINES WS-MONTH-TABLE.
000920     03  WS-MONTH-ABBR       PIC X(03)  OCCURS 12.
000930*
000940 01  WS-DAYS-IN-MONTH-TABLE.
000950     03  FILLER              PIC 9(02)  VALUE 31.
000960     03  FILLER              PIC 9(02)  VALUE 28.
000970     03  FILLER              PIC 9(02)  VALUE 31.
000980     03  FILLER              PIC 9(02)  VALUE 30.
000990     03  FILLER              PIC 9(02)  VALUE 31.
001000     03  FILLER              PIC 9(02)  VALUE 30.
001010     03  FILLER              PIC 9(02)  VALUE 31.
001020     03  FILLER              PIC 9(02)  VALUE 31.
001030     03  FILLER              PIC 9(02)  VALUE 30.
001040     03  FILLER              PIC 9(02)  VALUE 31.
001050     03  FILLER              PIC 9(02)  VALUE 30.
001060     03  FILLER              PIC 9(02)  VALUE 31.
001070 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES
001080                             WS-DAYS-IN-MONTH-TABLE.
001090     03  WS-DAYS-IN-MONTH    PIC 9(02)  OCCURS 12.
001100*
001110 01  WS-WORK-DATE.
001120     03  WS-WK-CCYY          PIC 9(04).
001130     03  WS-WK-MM            PIC 9(02).
001140     03  WS-WK-DD            PIC 9(02).
001150 01  WS-WORK-DATE-9 REDEFINES WS-WORK-DATE PIC 9(08).
001160*
001170 01  WS-ISO-SCAN.
001180     03  WS-ISO-CCYY         PIC X(04).
001190     03  WS-ISO-SEP1         PIC X(01).
001200     03  WS-ISO-MM           PIC X(02).
001210     03  WS-ISO-SEP2         PIC X(01).
001220     03  WS-ISO-DD           PIC X(02).
001230 01  WS-DMY-SCAN.
001240     03  WS-DMY-DD           PIC X(02).
001250     03  WS-DMY-SEP1         PIC X(01).
001260     03  WS-DMY-MON          PIC X(03).
001270     03  WS-DMY-SEP2         PIC X(01).
001280     03  WS-DMY-CCYY         PIC X(04).
001290*
001300 01  WS-MISC.
001310     03  WS-SUB              PIC 9(02)  COMP.
001320     03  WS-LEAP-SW          PIC X(01).
001330         88  WS-IS-LEAP-YEAR VALUE "Y".
001340     03  WS-REM              PIC 9(04)  COMP.
001350     03  WS-CENT-EXTRA-DAY   PIC 9(02)  COMP.
001360*
001370*  Julian day-number working fields - see DV900.  Fliegel and
001380*  Van Flandern's integer algorithm, all divisions truncate
001390*  (COBOL DIVIDE ... GIVING behaves as INTEGER() for the
001400*  positive operands used here), so no FUNCTION is required.
001410*
001420 01  WS-JDN-CALC.
001430     03  WS-JDN-Y            PIC S9(05)  COMP.
001440     03  WS-JDN-M            PIC S9(03)  COMP.
001450     03  WS-JDN-D            PIC S9(03)  COMP.
001460     03  WS-JDN-T1           PIC S9(09)  COMP.
001470     03  WS-JDN-T2           PIC S9(09)  COMP.
001480     03  WS-JDN-T3A          PIC S9(09)  COMP.
001490     03  WS-JDN-T3B          PIC S9(09)  COMP.
001500     03  WS-JDN-T3C          PIC S9(09)  COMP.
001510     03  WS-JDN-T3           PIC S9(09)  COMP.
001520     03  WS-JDN-RESULT       PIC S9(09)  COMP.
001530 01  WS-JDN-1                PIC S9(09)  COMP.
001540 01  WS-JDN-2                PIC S9(09)  COMP.
001550*
001560 LINKAGE                 SECTION.
001570****************
001580*
001590* LVDVAL *
001600**********
001610*
001620 01  LVDVAL-WS.
001630     03  LVDVAL-FUNCTION     PIC 9(01).
001640         88  LVDVAL-PARSE-DATE     VALUE 1.
001650         88  LVDVAL-DAY-COUNT      VALUE 2.
001660     03  LVDVAL-DATE-TEXT    PIC X(10).
001670*       In/out - in as ISO or DD-Mon-YYYY, out as ISO
001680*       when LVDVAL-VALID comes back "Y" (function 1 only).
001690     03  LVDVAL-CCYYMMDD     PIC 9(08).
001700*       Out for function 1, in (date 1) for function 2.
001710     03  LVDVAL-CCYYMMDD-2   PIC 9(08).
001720*       In (date 2) for function 2 only, unused by 1.
001730     03  LVDVAL-DAY-DIFF     PIC S9(05).
001740*       Out for function 2 - date-2 minus date-1, in days.
001750     03  LVDVAL-VALID        PIC X(01).
001760         88  LVDVAL-IS-VALID    VALUE "Y".
001770         88  LVDVAL-IS-INVALID  VALUE "N".
001780*
001790 PROCEDURE DIVISION USING LVDVAL-WS.
001800*===================================
001810*
001820 AA000-MAIN                 SECTION.
001830***********************************
001840     MOVE     "N"  TO LVDVAL-VALID.
001850     IF       LVDVAL-PARSE-DATE
001860              PERFORM BB010-PARSE-DATE
001870     ELSE
001880              IF     LVDVAL-DAY-COUNT
001890                     PERFORM BB050-DAY-COUNT
001900              END-IF
001910     END-IF.
001920     EXIT PROGRAM.
001930*
001940 AA000-EXIT.  EXIT SECTION.
001950*
001960 BB010-PARSE-DATE            SECTION.
001970***********************************
001980*
001990*  Work out which of the two accepted forms we were handed
002000*  by looking at the separator positions, then unpack it.
002010*
002020     MOVE     LVDVAL-DATE-TEXT  TO  WS-ISO-SCAN.
002030     IF       WS-ISO-CCYY IS NUMERIC AND
002040              WS-ISO-SEP1 = "-"      AND
002050              WS-ISO-SEP2 = "-"      AND
002060              WS-ISO-MM   IS NUMERIC AND
002070              WS-ISO-DD   IS NUMERIC
002080              MOVE  WS-ISO-CCYY  TO  WS-WK-CCYY
002090              MOVE  WS-ISO-MM    TO  WS-WK-MM
002100              MOVE  WS-ISO-DD    TO  WS-WK-DD
002110              PERFORM  BB030-VALIDATE-CALENDAR
002120              GO TO BB010-EXIT
002130     END-IF.
002140*
002150     MOVE     LVDVAL-DATE-TEXT  TO  WS-DMY-SCAN.
002160     IF       WS-DMY-DD   IS NUMERIC AND
002170              WS-DMY-SEP1 = "-"      AND
002180              WS-DMY-SEP2 = "-"      AND
002190              WS-DMY-MON  IS LV-ALPHA-CLASS AND
002200              WS-DMY-CCYY IS NUMERIC
002210              MOVE  WS-DMY-DD    TO  WS-WK-DD
002220              MOVE  WS-DMY-CCYY  TO  WS-WK-CCYY
002230              PERFORM  BB020-LOOKUP-MONTH
002240              IF     WS-WK-MM NOT = ZERO
002250                     PERFORM  BB030-VALIDATE-CALENDAR
002260              END-IF
002270     END-IF.
002280*
002290 BB010-EXIT.  EXIT SECTION.
002300*
002310 BB020-LOOKUP-MONTH          SECTION.
002320***********************************
002330*
002340*  Upper-case the 3-letter month text (INSPECT, no FUNCTION)
002350*  then search the month table for it.
002360*
002370     MOVE     ZERO  TO  WS-WK-MM.
002380     INSPECT  WS-DMY-MON CONVERTING
002390              "abcdefghijklmnopqrstuvwxyz"
002400              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002410     PERFORM  BB025-SCAN-MONTH-TABLE
002420              VARYING WS-SUB FROM 1 BY 1
002430              UNTIL WS-SUB > 12.
002440*
002450 BB020-EXIT.  EXIT SECTION.
002460*
002470 BB025-SCAN-MONTH-TABLE      SECTION.
002480***********************************
002490*
002500*  Out-of-line body performed by BB020 above - one table
002510*  entry per call, WS-SUB stepped by the PERFORM itself.
002520*
002530     IF       WS-DMY-MON = WS-MONTH-ABBR (WS-SUB)
002540              MOVE  WS-SUB  TO  WS-WK-MM
002550              MOVE  13      TO  WS-SUB
002560     END-IF.
002570*
002580 BB025-EXIT.  EXIT SECTION.
002590*
002600 BB030-VALIDATE-CALENDAR     SECTION.
002610***********************************
002620*
002630*  WS-WORK-DATE now holds CCYY/MM/DD however it got there.
002640*  Reject zero month/day here so a mis-parsed blank date
002650*  cannot fall through the range test below (Ticket LV-14).
002660*
002670     IF       WS-WK-MM = ZERO OR WS-WK-DD = ZERO OR
002680              WS-WK-MM > 12
002690              GO TO BB030-EXIT
002700     END-IF.
002710*
002720     PERFORM  BB040-TEST-LEAP-YEAR.
002730     MOVE     WS-DAYS-IN-MONTH (WS-WK-MM) TO WS-REM.
002740     MOVE     ZERO TO WS-CENT-EXTRA-DAY.
002750     IF       WS-WK-MM = 2 AND WS-IS-LEAP-YEAR
002760              MOVE 1 TO WS-CENT-EXTRA-DAY.
002770     ADD      WS-CENT-EXTRA-DAY TO WS-REM.
002780*
002790     IF       WS-WK-DD NOT > WS-REM
002800              MOVE     WS-WORK-DATE-9 TO LVDVAL-CCYYMMDD
002810              MOVE     "Y"            TO LVDVAL-VALID
002820              STRING   WS-WK-CCYY  "-"
002830                       WS-WK-MM    "-"
002840                       WS-WK-DD
002850                       DELIMITED BY SIZE
002860                       INTO LVDVAL-DATE-TEXT
002870     END-IF.
002880*
002890 BB030-EXIT.  EXIT SECTION.
002900*
002910 BB040-TEST-LEAP-YEAR        SECTION.
002920***********************************
002930*
002940     MOVE     "N"  TO  WS-LEAP-SW.
002950     DIVIDE   WS-WK-CCYY BY 4   GIVING WS-SUB
002960              REMAINDER WS-REM.
002970     IF       WS-REM = ZERO
002980              MOVE  "Y"  TO  WS-LEAP-SW
002990              DIVIDE  WS-WK-CCYY BY 100  GIVING WS-SUB
003000                      REMAINDER WS-REM
003010              IF    WS-REM = ZERO
003020                    MOVE  "N"  TO  WS-LEAP-SW
003030                    DIVIDE  WS-WK-CCYY BY 400 GIVING WS-SUB
003040                            REMAINDER WS-REM
003050                    IF  WS-REM = ZERO
003060                        MOVE  "Y"  TO  WS-LEAP-SW
003070                    END-IF
003080              END-IF
003090     END-IF.
003100*
003110 BB040-EXIT.  EXIT SECTION.
003120*
003130 BB050-DAY-COUNT             SECTION.
003140***********************************
003150*
003160     MOVE     LVDVAL-CCYYMMDD    TO  WS-WORK-DATE-9.
003170     MOVE     WS-WK-CCYY  TO  WS-JDN-Y.
003180     MOVE     WS-WK-MM    TO  WS-JDN-M.
003190     MOVE     WS-WK-DD    TO  WS-JDN-D.
003200     PERFORM  DV900-JULIAN-NUMBER.
003210     MOVE     WS-JDN-RESULT  TO  WS-JDN-1.
003220*
003230     MOVE     LVDVAL-CCYYMMDD-2  TO  WS-WORK-DATE-9.
003240     MOVE     WS-WK-CCYY  TO  WS-JDN-Y.
003250     MOVE     WS-WK-MM    TO  WS-JDN-M.
003260     MOVE     WS-WK-DD    TO  WS-JDN-D.
003270     PERFORM  DV900-JULIAN-NUMBER.
003280     MOVE     WS-JDN-RESULT  TO  WS-JDN-2.
003290*
003300     COMPUTE  LVDVAL-DAY-DIFF = WS-JDN-2 - WS-JDN-1.
003310     MOVE     "Y"  TO  LVDVAL-VALID.
003320*
003330 BB050-EXIT.  EXIT SECTION.
003340*
003350 DV900-JULIAN-NUMBER         SECTION.
003360***********************************
003370*
003380*  Fliegel & Van Flandern civil-to-Julian day number, done
003390*  by hand in COMP arithmetic - see WS-JDN-CALC remarks.
003400*
003410     IF       WS-JDN-M > 2
003420              GO TO DV900-CALC.
003430     SUBTRACT 1    FROM WS-JDN-Y.
003440     ADD      12   TO   WS-JDN-M.
003450*
003460 DV900-CALC.
003470     COMPUTE  WS-JDN-T1 =
003480              ((153 * WS-JDN-M) - 457) / 5.
003490     COMPUTE  WS-JDN-T2 = 365 * WS-JDN-Y.
003500*
003510*  Each division is truncated to whole years in its OWN
003520*  COMPUTE before combining - do not fold these into one
003530*  expression, the intermediate divides must floor first.
003540*
003550     COMPUTE  WS-JDN-T3A = WS-JDN-Y / 4.
003560     COMPUTE  WS-JDN-T3B = WS-JDN-Y / 100.
003570     COMPUTE  WS-JDN-T3C = WS-JDN-Y / 400.
003580     COMPUTE  WS-JDN-T3 = WS-JDN-T3A - WS-JDN-T3B + WS-JDN-T3C.
003590     COMPUTE  WS-JDN-RESULT =
003600              WS-JDN-D + WS-JDN-T1 + WS-JDN-T2
003610                       + WS-JDN-T3 + 1721119.
003620*
003630 DV900-EXIT.  EXIT SECTION.
003640*
