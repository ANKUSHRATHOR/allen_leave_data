000100****************************************************************
000110*                                                               *
000120*              Leave Normalisation - Batch Engine                *
000130*                                                               *
000140****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*========================
000180*
000190**
000200       PROGRAM-ID.         LV010.
000210**
000220*    Author.             V B Coen FBCS, FIDM, FIDPM, 03/03/26
000230*                        For Applewood Computers.
000240**
000250*    Installation.       Applewood Computers, Hatfield, Herts.
000260**
000270*    Date-Written.       03/03/26.
000280*
000290*    Date-Compiled.
000300**
000310*    Security.           Copyright (C) 2026, Vincent Bryan Coen.
000320*                        Distributed under the GNU General
000330*                        Public License.  See file COPYING.
000340**
000350*    Remarks.            Leave (HR) Normalisation - Main Engine.
000360*
000370*                        Reads the raw leave export RAWLEAVE,
000380*                        cleans and validates each record via
000390*                        LVDVAL, keeps only Approved leave
000400*                        starting in the target month held on
000410*                        LVPARM, splits each survivor into 1-3
000420*                        normalized rows (half-day/full-day per
000430*                        session rules) and sorts them by
000440*                        EmployeeCode/AppliedFrom onto NORMLEAV,
000450*                        deriving one PAYROLL (Zoho import) row
000460*                        per normalized row as it goes.
000470*
000480*                        Writes run counters to LVSTAT for
000490*                        LV020 to report.  Rejects go to
000500*                        REJECTS with a reason code.
000510*
000520*                        Standalone batch mainline - no ACAS
000530*                        menu chaining, no LINKAGE SECTION,
000540*                        run direct from JCL/shell (same idea
000550*                        as build-cbasic's stand-alone shape).
000560**
000570*    Called modules.     LVDVAL.
000580**
000590*    Error messages used. LV001 thru LV006 (file open/read
000600*                        errors), written to console via
000610*                        DISPLAY, no screen program involved.
000620**
000630* Changes:
000640* 03/03/26 vbc - 1.0.00 Created.                                  LV010001
000650* 06/03/26 vbc -    .01 Split-session logic (BB030 thru BB033)    LV010001
000660*                       written per Reqt Doc Leave-Norm s.3.      LV010001
000670* 12/03/26 abc -    .02 Ticket LV-21: 2nd-to-1st single day       LV010002
000680*                       leave now emits BOTH half-day rows        LV010002
000690*                       (was wrongly collapsing to one row).      LV010002
000700* 13/03/26 abc -    .03 Ticket LV-24: BB020 status compare was    LV010003
000710*                       against a lower-case literal, but         LV010003
000720*                       WS-CLN-STATUS is Title-Case by then -     LV010003
000730*                       every record was being filtered out.      LV010003
000740*                       Now compares a lower-cased working        LV010003
000750*                       copy - see BB020-FILTER-RECORD.           LV010003
000760* 13/03/26 abc -    .04 Ticket LV-25: REJECTS carried only the    LV010004
000770*                       keys and status - now carries the full    LV010004
000780*                       raw application (BB015 new).              LV010004
000790* 13/03/26 abc -    .05 Ticket LV-26: AppliedOn was passed        LV010005
000800*                       through unparsed and could reach          LV010005
000810*                       NORMLEAV as non-ISO text - now parsed     LV010005
000820*                       thru LVDVAL in BB010-CLEAN-RECORD.        LV010005
000830* 13/03/26 abc -    .06 Ticket LV-27: pulled the UPSI-0 REJECTS   LV010006
000840*                       echo switch - shop standard is a console  LV010006
000850*                       ACCEPT prompt, not a UPSI byte, and this  LV010006
000860*                       job runs unattended overnight anyway.     LV010006
000870*                       WS-CLN-APPLIED-FROM-R added in its place  LV010006
000880*                       for the month compare in BB020.           LV010006
000890* 14/03/26 abc -    .07 Ticket LV-28: a month with no Approved    LV010007
000900*                       leave produced empty NORMLEAV/PAYROLL     LV010007
000910*                       and a zeroed LVSTAT with no indication    LV010007
000920*                       why - added LV004 console message per     LV010007
000930*                       Reqt Doc Leave-Norm s.4 end-of-run rule.  LV010007
000940*
000950*************************************************************
000960*
000970 ENVIRONMENT             DIVISION.
000980*========================
000990*
001000 CONFIGURATION           SECTION.
001010 SPECIAL-NAMES.
001020     CLASS LV-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
001030*
001040 INPUT-OUTPUT            SECTION.
001050 FILE-CONTROL.
001060*
001070     SELECT LV-PARM-FILE
001080            ASSIGN TO "LVPARM"
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS WS-LVPARM-STATUS.
001110*
001120     SELECT LV-RAW-FILE
001130            ASSIGN TO "RAWLEAVE"
001140            ORGANIZATION IS LINE SEQUENTIAL
001150            FILE STATUS  IS WS-LVRAW-STATUS.
001160*
001170     SELECT LV-NORM-FILE
001180            ASSIGN TO "NORMLEAV"
001190            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS  IS WS-LVNORM-STATUS.
001210*
001220     SELECT LV-PAY-FILE
001230            ASSIGN TO "PAYROLL"
001240            ORGANIZATION IS LINE SEQUENTIAL
001250            FILE STATUS  IS WS-LVPAY-STATUS.
001260*
001270     SELECT LV-REJECT-FILE
001280            ASSIGN TO "REJECTS"
001290            ORGANIZATION IS LINE SEQUENTIAL
001300            FILE STATUS  IS WS-LVREJ-STATUS.
001310*
001320     SELECT LV-STAT-FILE
001330            ASSIGN TO "LVSTAT"
001340            ORGANIZATION IS LINE SEQUENTIAL
001350            FILE STATUS  IS WS-LVSTAT-STATUS.
001360*
001370     SELECT LV-SORT-WORK
001380            ASSIGN TO "LVSORT".
001390*
001400 DATA                    DIVISION.
001410*========================
001420*
001430 FILE                    SECTION.
001440*
001450 FD  LV-PARM-FILE.
001460     COPY LVWPARM.
001470*
001480 FD  LV-RAW-FILE.
001490     COPY LVWRAW.
001500*
001510 FD  LV-NORM-FILE.
001520     COPY LVWNORM.
001530*
001540 FD  LV-PAY-FILE.
001550     COPY LVWPAY.
001560*
001570 FD  LV-REJECT-FILE.
001580*
001590*  Local to LV010 - the full raw application (same shape as
001600*  LVWRAW) plus a short reason, not a shared copybook as no
001610*  other program reads REJECTS.  Operator needs the whole
001620*  rejected application on the print-out, not just the keys.
001630*
001640 01  LV-REJECT-RECORD.
001650     03  LV-REJ-EMP-CODE         PIC X(10).
001660     03  LV-REJ-LEAVE-TYPE       PIC X(20).
001670     03  LV-REJ-APPLIED-FROM     PIC X(10).
001680     03  LV-REJ-APPLIED-TILL     PIC X(10).
001690     03  LV-REJ-FROM-SESSION     PIC X(14).
001700     03  LV-REJ-TO-SESSION       PIC X(14).
001710     03  LV-REJ-NR-OF-DAYS       PIC 9(03)V9.
001720     03  LV-REJ-APPLIED-ON       PIC X(10).
001730     03  LV-REJ-APPLIER-REMARKS  PIC X(40).
001740     03  LV-REJ-STATUS           PIC X(10).
001750     03  LV-REJ-REASON-CODE      PIC X(04).
001760*       LV901 thru LV906 - see WS-Reject-Msgs below.
001770     03  LV-REJ-REASON-TEXT      PIC X(40).
001780     03  FILLER                  PIC X(10).
001790*
001800 FD  LV-STAT-FILE.
001810     COPY LVWSTAT.
001820*
001830 SD  LV-SORT-WORK.
001840     COPY LVWNORM REPLACING ==LV-NORM-RECORD==
001850                        BY  ==LV-SORT-RECORD==
001860                            ==LV-NORM-EMP-CODE==
001870                        BY  ==LV-SORT-EMP-CODE==
001880                            ==LV-NORM-LEAVE-TYPE==
001890                        BY  ==LV-SORT-LEAVE-TYPE==
001900                            ==LV-NORM-APPLIED-FROM==
001910                        BY  ==LV-SORT-APPLIED-FROM==
001920                            ==LV-NORM-APPLIED-TILL==
001930                        BY  ==LV-SORT-APPLIED-TILL==
001940                            ==LV-NORM-FROM-SESSION==
001950                        BY  ==LV-SORT-FROM-SESSION==
001960                            ==LV-NORM-TO-SESSION==
001970                        BY  ==LV-SORT-TO-SESSION==
001980                            ==LV-NORM-NR-OF-DAYS==
001990                        BY  ==LV-SORT-NR-OF-DAYS==
002000                            ==LV-NORM-APPLIED-ON==
002010                        BY  ==LV-SORT-APPLIED-ON==
002020                            ==LV-NORM-APPLIER-REMARKS==
002030                        BY  ==LV-SORT-APPLIER-REMARKS==
002040                            ==LV-NORM-STATUS==
002050                        BY  ==LV-SORT-STATUS==.
002060*
002070 WORKING-STORAGE SECTION.
002080*-----------------------
002090 77  WS-PROG-NAME            PIC X(16)
002100                              VALUE "LV010   (1.0.07)".
002110*
002120 01  WS-FILE-STATUSES.
002130     03  WS-LVPARM-STATUS    PIC X(02)  VALUE "00".
002140     03  WS-LVRAW-STATUS     PIC X(02)  VALUE "00".
002150     03  WS-LVNORM-STATUS    PIC X(02)  VALUE "00".
002160     03  WS-LVPAY-STATUS     PIC X(02)  VALUE "00".
002170     03  WS-LVREJ-STATUS     PIC X(02)  VALUE "00".
002180     03  WS-LVSTAT-STATUS    PIC X(02)  VALUE "00".
002190*
002200 01  WS-SWITCHES.
002210     03  WS-EOF-RAW          PIC X(01)  VALUE "N".
002220         88  WS-END-OF-RAW       VALUE "Y".
002230     03  WS-EOF-SORT         PIC X(01)  VALUE "N".
002240         88  WS-END-OF-SORT      VALUE "Y".
002250     03  WS-RECORD-VALID     PIC X(01)  VALUE "Y".
002260         88  WS-REC-IS-VALID     VALUE "Y".
002270         88  WS-REC-IS-INVALID   VALUE "N".
002280     03  WS-FILTER-RESULT    PIC X(01)  VALUE "P".
002290         88  WS-FILTER-PASS      VALUE "P".
002300         88  WS-FILTER-OUT       VALUE "F".
002310*
002320 01  WS-COUNTERS.
002330     03  WS-RECS-READ        PIC 9(7)   COMP-3  VALUE ZERO.
002340     03  WS-RECS-REJECTED    PIC 9(7)   COMP-3  VALUE ZERO.
002350     03  WS-RECS-FILTERED    PIC 9(7)   COMP-3  VALUE ZERO.
002360     03  WS-RECS-NORMALIZED  PIC 9(7)   COMP-3  VALUE ZERO.
002370     03  WS-ROWS-WRITTEN     PIC 9(7)   COMP-3  VALUE ZERO.
002380     03  WS-GRAND-DAYS       PIC 9(5)V9 COMP-3  VALUE ZERO.
002390*
002400 01  WS-TARGET-MONTH         PIC 99     COMP.
002410*
002420*  Working copy of the raw record while it is being cleaned -
002430*  redefined over the raw text so Title-Case/trim work in
002440*  place before the fields are copied out to LV-Norm fields.
002450*
002460 01  WS-CLEAN-RECORD.
002470     03  WS-CLN-EMP-CODE     PIC X(10).
002480     03  WS-CLN-LEAVE-TYPE   PIC X(20).
002490     03  WS-CLN-APPLIED-FROM PIC X(10).
002500     03  WS-CLN-APPLIED-FROM-R REDEFINES WS-CLN-APPLIED-FROM.
002510         05  WS-CLN-FROM-CCYY    PIC X(04).
002520         05  FILLER              PIC X(01).
002530         05  WS-CLN-FROM-MM      PIC X(02).
002540         05  FILLER              PIC X(01).
002550         05  WS-CLN-FROM-DD      PIC X(02).
002560*       Component view of the ISO AppliedFrom text - used by
002570*       BB020-FILTER-RECORD's month compare below instead of
002580*       an ad-hoc reference-modification on the whole field.
002590     03  WS-CLN-APPLIED-TILL PIC X(10).
002600     03  WS-CLN-FROM-SESSION PIC X(14).
002610     03  WS-CLN-TO-SESSION   PIC X(14).
002620     03  WS-CLN-APPLIED-ON   PIC X(10).
002630     03  WS-CLN-REMARKS      PIC X(40).
002640     03  WS-CLN-STATUS       PIC X(10).
002650*
002660 01  WS-LOWER-STATUS         PIC X(10).
002670*
002680*  Session-split working dates and day counts (all CCYYMMDD
002690*  packed, all COMP - see DV900 remarks in LVDVAL for why).
002700*
002710 01  WS-SPLIT-DATES.
002720     03  WS-SPL-START-CCYYMMDD    PIC 9(08)  COMP.
002730     03  WS-SPL-END-CCYYMMDD      PIC 9(08)  COMP.
002740     03  WS-SPL-FULL-START        PIC 9(08)  COMP.
002750     03  WS-SPL-FULL-END          PIC 9(08)  COMP.
002760*
002770 01  WS-DAY-STEP.
002780     03  WS-DAY-STEP-CCYY    PIC 9(04).
002790     03  WS-DAY-STEP-MM      PIC 9(02).
002800     03  WS-DAY-STEP-DD      PIC 9(02).
002810 01  WS-DAY-STEP-9 REDEFINES WS-DAY-STEP PIC 9(08).
002820*
002830 01  WS-DAY-DIFF             PIC S9(05) COMP.
002840 01  WS-FROM-MONTH           PIC 99     COMP.
002850*       AppliedFrom month, unpacked from the ISO text for
002860*       BB020's numeric compare against WS-TARGET-MONTH.
002870*
002880 01  WS-DV-MISC.
002890     03  WS-REM              PIC 9(02)  COMP.
002900*       Days in the current WS-DAY-STEP month - shared by
002910*       DV020 thru DV050, one at a time, as in LVDVAL.
002920     03  WS-LEAP-QUOT        PIC 9(04)  COMP.
002930     03  WS-LEAP-REM         PIC 9(04)  COMP.
002940*
002950*  One output row's worth of fields, built by BB031/BB032/
002960*  BB033 then handed to BB040 to derive the payroll row and
002970*  on to AA060 to release it to the sort.
002980*
002990 01  WS-OUT-ROW.
003000     03  WS-OUT-FROM-SESSION PIC X(14).
003010     03  WS-OUT-TO-SESSION   PIC X(14).
003020     03  WS-OUT-FROM         PIC 9(08)  COMP.
003030     03  WS-OUT-TILL         PIC 9(08)  COMP.
003040     03  WS-OUT-DAYS         PIC 9(03)V9.
003050*
003060 01  WS-MONTH-TABLE.
003070     03  FILLER              PIC X(36)  VALUE
003080         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
003090 01  WS-MONTH-TABLE-R REDEFINES WS-MONTH-TABLE.
003100     03  WS-MONTH-ABBR       PIC X(03)  OCCURS 12.
003110*
003120*  LVDVAL calling area - one copy, re-used for every call.
003130*
003140 01  LVDVAL-WS.
003150     03  LVDVAL-FUNCTION     PIC 9(01).
003160         88  LVDVAL-PARSE-DATE     VALUE 1.
003170         88  LVDVAL-DAY-COUNT      VALUE 2.
003180     03  LVDVAL-DATE-TEXT    PIC X(10).
003190     03  LVDVAL-CCYYMMDD     PIC 9(08).
003200     03  LVDVAL-CCYYMMDD-2   PIC 9(08).
003210     03  LVDVAL-DAY-DIFF     PIC S9(05).
003220     03  LVDVAL-VALID        PIC X(01).
003230         88  LVDVAL-IS-VALID    VALUE "Y".
003240         88  LVDVAL-IS-INVALID  VALUE "N".
003250*
003260*  Packed CCYYMMDD dates carried alongside the ISO text once
003270*  a field has been through LVDVAL - saves re-parsing.
003280*
003290 01  WS-FROM-CCYYMMDD        PIC 9(08)  COMP.
003300 01  WS-TILL-CCYYMMDD        PIC 9(08)  COMP.
003310*
003320 01  WS-REJECT-MSGS.
003330     03  LV901               PIC X(28)  VALUE
003340         "LV901 Missing Employee Code.".
003350     03  LV902               PIC X(30)  VALUE
003360         "LV902 AppliedFrom unparseable.".
003370     03  LV903               PIC X(30)  VALUE
003380         "LV903 AppliedTill unparseable.".
003390     03  LV904               PIC X(29)  VALUE
003400         "LV904 Session value invalid.".
003410     03  LV905               PIC X(35)  VALUE
003420         "LV905 AppliedTill before AppliedFrom.".
003430     03  LV906               PIC X(21)  VALUE
003440         "LV906 Unable to sort.".
003450*
003460 01  LV001                   PIC X(35)  VALUE
003470     "LV001 RAWLEAVE File not Found -.".
003480 01  LV002                   PIC X(33)  VALUE
003490     "LV002 LVPARM File not Found -.".
003500 01  LV003                   PIC X(35)  VALUE
003510     "LV003 Error opening output files -.".
003520 01  LV004                   PIC X(40)  VALUE
003530     "LV004 No leave records for month.".
003540*
003550 PROCEDURE DIVISION.
003560*=====================
003570*
003580 AA000-MAIN                 SECTION.
003590***********************************
003600     PERFORM  AA010-OPEN-FILES.
003610     PERFORM  AA020-READ-PARM.
003620     PERFORM  AA060-SORT-AND-WRITE.
003630     IF       WS-RECS-NORMALIZED = ZERO
003640              DISPLAY LV004
003650     END-IF.
003660     PERFORM  AA080-WRITE-STATS.
003670     PERFORM  AA090-CLOSE-FILES.
003680     MOVE     ZERO  TO  RETURN-CODE.
003690     STOP     RUN.
003700*
003710 AA000-EXIT.  EXIT SECTION.
003720*
003730 AA010-OPEN-FILES            SECTION.
003740***********************************
003750*
003760     OPEN     INPUT  LV-RAW-FILE.
003770     IF       WS-LVRAW-STATUS NOT = "00"
003780              DISPLAY LV001
003790              DISPLAY WS-LVRAW-STATUS
003800              MOVE 16 TO RETURN-CODE
003810              STOP RUN
003820     END-IF.
003830*
003840     OPEN     OUTPUT LV-NORM-FILE
003850                     LV-PAY-FILE
003860                     LV-REJECT-FILE
003870                     LV-STAT-FILE.
003880     IF       WS-LVNORM-STATUS NOT = "00" OR
003890              WS-LVPAY-STATUS  NOT = "00" OR
003900              WS-LVREJ-STATUS  NOT = "00" OR
003910              WS-LVSTAT-STATUS NOT = "00"
003920              DISPLAY LV003
003930              MOVE 16 TO RETURN-CODE
003940              STOP RUN
003950     END-IF.
003960*
003970 AA010-EXIT.  EXIT SECTION.
003980*
003990 AA020-READ-PARM              SECTION.
004000***********************************
004010*
004020     OPEN     INPUT  LV-PARM-FILE.
004030     IF       WS-LVPARM-STATUS NOT = "00"
004040              DISPLAY LV002
004050              DISPLAY WS-LVPARM-STATUS
004060              MOVE 16 TO RETURN-CODE
004070              STOP RUN
004080     END-IF.
004090*
004100     READ     LV-PARM-FILE
004110              AT END
004120                       DISPLAY LV002
004130                       MOVE 16 TO RETURN-CODE
004140                       STOP RUN
004150     END-READ.
004160     MOVE     LV-PARM-TARGET-MONTH TO WS-TARGET-MONTH.
004170     CLOSE    LV-PARM-FILE.
004180*
004190 AA020-EXIT.  EXIT SECTION.
004200*
004210 BB000-PROCESS-RAW-RECORD    SECTION.
004220***********************************
004230*
004240*  Out-of-line body of the main read loop - performed with
004250*  UNTIL from AA000 above, one raw record per call.
004260*
004270     READ     LV-RAW-FILE
004280              AT END
004290                       MOVE "Y" TO WS-EOF-RAW
004300                       GO TO BB000-EXIT
004310     END-READ.
004320     ADD      1  TO  WS-RECS-READ.
004330     MOVE     "Y"  TO  WS-RECORD-VALID.
004340     PERFORM  BB010-CLEAN-RECORD.
004350     IF       WS-REC-IS-INVALID
004360              ADD 1 TO WS-RECS-REJECTED
004370              GO TO BB000-EXIT
004380     END-IF.
004390     PERFORM  BB020-FILTER-RECORD.
004400     IF       WS-FILTER-OUT
004410              ADD 1 TO WS-RECS-FILTERED
004420              GO TO BB000-EXIT
004430     END-IF.
004440     ADD      1  TO  WS-RECS-NORMALIZED.
004450     PERFORM  BB030-SPLIT-SESSION.
004460*
004470 BB000-EXIT.  EXIT SECTION.
004480*
004490 BB010-CLEAN-RECORD          SECTION.
004500***********************************
004510*
004520*  Trim/Title-Case the alpha fields, parse the three dates,
004530*  default a blank AppliedTill to AppliedFrom, then validate
004540*  the sessions and the AppliedTill >= AppliedFrom rule.
004550*
004560     MOVE     LV-RAW-EMP-CODE       TO WS-CLN-EMP-CODE.
004570     MOVE     LV-RAW-LEAVE-TYPE     TO WS-CLN-LEAVE-TYPE.
004580     MOVE     LV-RAW-APPLIER-REMARKS TO WS-CLN-REMARKS.
004590*
004600* 13/03/26 abc -    .05 Ticket LV-26: AppliedOn was carried       LV010005
004610*                       straight through from the raw record      LV010005
004620*                       and could reach NORMLEAV as               LV010005
004630*                       DD-Mon-YYYY, breaking the "dates          LV010005
004640*                       always ISO" output rule - now parsed      LV010005
004650*                       thru LVDVAL like the other two dates.     LV010005
004660*                       A parse failure does not reject the       LV010005
004670*                       record (only AppliedFrom/AppliedTill      LV010005
004680*                       do that per Reqt Doc Leave-Norm s.2) -    LV010005
004690*                       the raw text is kept as typed instead.    LV010005
004700*
004710     MOVE     1  TO  LVDVAL-FUNCTION.
004720     MOVE     LV-RAW-APPLIED-ON     TO  LVDVAL-DATE-TEXT.
004730     CALL     "LVDVAL"  USING  LVDVAL-WS.
004740     IF       LVDVAL-IS-VALID
004750              MOVE  LVDVAL-DATE-TEXT  TO  WS-CLN-APPLIED-ON
004760     ELSE
004770              MOVE  LV-RAW-APPLIED-ON  TO  WS-CLN-APPLIED-ON
004780     END-IF.
004790*
004800     IF       WS-CLN-EMP-CODE = SPACES
004810              MOVE "N" TO WS-RECORD-VALID
004820              PERFORM BB015-BUILD-REJECT-RECORD
004830              MOVE "LV901"             TO LV-REJ-REASON-CODE
004840              MOVE LV901               TO LV-REJ-REASON-TEXT
004850              PERFORM ZZ800-WRITE-REJECT
004860              GO TO BB010-EXIT
004870     END-IF.
004880*
004890     PERFORM  BB011-TITLECASE-FIELD.
004900*
004910     MOVE     1  TO  LVDVAL-FUNCTION.
004920     MOVE     LV-RAW-APPLIED-FROM  TO  LVDVAL-DATE-TEXT.
004930     CALL     "LVDVAL"  USING  LVDVAL-WS.
004940     IF       LVDVAL-IS-INVALID
004950              MOVE "N" TO WS-RECORD-VALID
004960              PERFORM BB015-BUILD-REJECT-RECORD
004970              MOVE "LV902"             TO LV-REJ-REASON-CODE
004980              MOVE LV902               TO LV-REJ-REASON-TEXT
004990              PERFORM ZZ800-WRITE-REJECT
005000              GO TO BB010-EXIT
005010     END-IF.
005020     MOVE     LVDVAL-DATE-TEXT   TO  WS-CLN-APPLIED-FROM.
005030     MOVE     LVDVAL-CCYYMMDD    TO  WS-FROM-CCYYMMDD.
005040*
005050     IF       LV-RAW-APPLIED-TILL = SPACES
005060              MOVE  WS-CLN-APPLIED-FROM  TO  WS-CLN-APPLIED-TILL
005070              MOVE  WS-FROM-CCYYMMDD     TO  WS-TILL-CCYYMMDD
005080     ELSE
005090              MOVE 1 TO LVDVAL-FUNCTION
005100              MOVE LV-RAW-APPLIED-TILL TO LVDVAL-DATE-TEXT
005110              CALL "LVDVAL" USING LVDVAL-WS
005120              IF   LVDVAL-IS-INVALID
005130                   MOVE "N" TO WS-RECORD-VALID
005140                   PERFORM BB015-BUILD-REJECT-RECORD
005150                   MOVE "LV903"           TO LV-REJ-REASON-CODE
005160                   MOVE LV903             TO LV-REJ-REASON-TEXT
005170                   PERFORM ZZ800-WRITE-REJECT
005180                   GO TO BB010-EXIT
005190              END-IF
005200              MOVE LVDVAL-DATE-TEXT TO WS-CLN-APPLIED-TILL
005210              MOVE LVDVAL-CCYYMMDD  TO WS-TILL-CCYYMMDD
005220     END-IF.
005230*
005240     PERFORM  BB012-VALIDATE-SESSIONS.
005250*
005260 BB010-EXIT.  EXIT SECTION.
005270*
005280 BB015-BUILD-REJECT-RECORD   SECTION.
005290***********************************
005300*
005310*  Copies the whole raw application across to LV-REJECT-RECORD
005320*  before ZZ800-WRITE-REJECT puts it out - the operator needs
005330*  to see the application as HR submitted it, not just the
005340*  keys, to work out why it bounced.  Called from every reject
005350*  point in BB010/BB012 - the caller then only has to fill in
005360*  LV-REJ-REASON-CODE/TEXT and PERFORM ZZ800-WRITE-REJECT.
005370*
005380* 13/03/26 abc - Ticket LV-25: REJECTS was dropping LeaveType,    LV010004
005390*          both sessions, NrOfDays, AppliedOn and Remarks -       LV010004
005400*          now carries the full raw record across.                LV010004
005410*
005420     MOVE     LV-RAW-EMP-CODE        TO  LV-REJ-EMP-CODE.
005430     MOVE     LV-RAW-LEAVE-TYPE      TO  LV-REJ-LEAVE-TYPE.
005440     MOVE     LV-RAW-APPLIED-FROM    TO  LV-REJ-APPLIED-FROM.
005450     MOVE     LV-RAW-APPLIED-TILL    TO  LV-REJ-APPLIED-TILL.
005460     MOVE     LV-RAW-FROM-SESSION    TO  LV-REJ-FROM-SESSION.
005470     MOVE     LV-RAW-TO-SESSION      TO  LV-REJ-TO-SESSION.
005480     MOVE     LV-RAW-NR-OF-DAYS      TO  LV-REJ-NR-OF-DAYS.
005490     MOVE     LV-RAW-APPLIED-ON      TO  LV-REJ-APPLIED-ON.
005500     MOVE     LV-RAW-APPLIER-REMARKS TO  LV-REJ-APPLIER-REMARKS.
005510     MOVE     LV-RAW-STATUS          TO  LV-REJ-STATUS.
005520*
005530 BB015-EXIT.  EXIT SECTION.
005540*
005550 BB011-TITLECASE-FIELD       SECTION.
005560***********************************
005570*
005580*  Trim and Title-Case FromSession/ToSession/Status.  Done
005590*  by upper-casing the whole field then re-lowering every
005600*  byte that does not immediately follow a space - cheap and
005610*  good enough for the two-word session text and the single-
005620*  word status text this file carries.
005630*
005640     MOVE     LV-RAW-FROM-SESSION  TO  WS-CLN-FROM-SESSION.
005650     MOVE     LV-RAW-TO-SESSION    TO  WS-CLN-TO-SESSION.
005660     PERFORM  BB013-TITLECASE-SESSION-1.
005670     PERFORM  BB013A-TITLECASE-SESSION-2.
005680*
005690*  Status is always a single word (Approved, Pending,
005700*  Rejected, Cancelled) - upper-case it, take a lower-case
005710*  copy, then splice the first byte back from the upper-case
005720*  copy to give Title Case without a general word routine.
005730*
005740     MOVE     LV-RAW-STATUS  TO  WS-CLN-STATUS.
005750     INSPECT  WS-CLN-STATUS CONVERTING
005760              "abcdefghijklmnopqrstuvwxyz"
005770              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005780     IF       WS-CLN-STATUS(1:1) IS LV-ALPHA-CLASS
005790              MOVE WS-CLN-STATUS TO WS-LOWER-STATUS
005800              INSPECT WS-LOWER-STATUS CONVERTING
005810                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005820                      TO "abcdefghijklmnopqrstuvwxyz"
005830              MOVE WS-CLN-STATUS(1:1) TO WS-LOWER-STATUS(1:1)
005840              MOVE WS-LOWER-STATUS TO WS-CLN-STATUS
005850     END-IF.
005860*
005870 BB011-EXIT.  EXIT SECTION.
005880*
005890 BB013-TITLECASE-SESSION-1   SECTION.
005900***********************************
005910*
005920*  "first session" / "FIRST SESSION" / etc -> "First Session".
005930*  Table-driven against the only two legal values rather than
005940*  a general word-by-word Title-Case routine - this field only
005950*  ever holds one of two phrases.
005960*
005970     INSPECT  WS-CLN-FROM-SESSION CONVERTING
005980              "abcdefghijklmnopqrstuvwxyz"
005990              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006000     IF       WS-CLN-FROM-SESSION = "FIRST SESSION "
006010              MOVE "First Session " TO WS-CLN-FROM-SESSION
006020     ELSE
006030              IF WS-CLN-FROM-SESSION = "SECOND SESSION"
006040                 MOVE "Second Session" TO WS-CLN-FROM-SESSION
006050              END-IF
006060     END-IF.
006070*
006080 BB013-EXIT.  EXIT SECTION.
006090*
006100 BB013A-TITLECASE-SESSION-2  SECTION.
006110***********************************
006120*
006130     INSPECT  WS-CLN-TO-SESSION CONVERTING
006140              "abcdefghijklmnopqrstuvwxyz"
006150              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006160     IF       WS-CLN-TO-SESSION = "FIRST SESSION "
006170              MOVE "First Session " TO WS-CLN-TO-SESSION
006180     ELSE
006190              IF WS-CLN-TO-SESSION = "SECOND SESSION"
006200                 MOVE "Second Session" TO WS-CLN-TO-SESSION
006210              END-IF
006220     END-IF.
006230*
006240 BB013A-EXIT.  EXIT SECTION.
006250*
006260 BB012-VALIDATE-SESSIONS     SECTION.
006270***********************************
006280*
006290     IF       (WS-CLN-FROM-SESSION NOT = "First Session " AND
006300                WS-CLN-FROM-SESSION NOT = "Second Session") OR
006310              (WS-CLN-TO-SESSION   NOT = "First Session " AND
006320                WS-CLN-TO-SESSION   NOT = "Second Session")
006330              MOVE "N" TO WS-RECORD-VALID
006340              PERFORM BB015-BUILD-REJECT-RECORD
006350              MOVE WS-CLN-APPLIED-FROM TO LV-REJ-APPLIED-FROM
006360              MOVE WS-CLN-APPLIED-TILL TO LV-REJ-APPLIED-TILL
006370              MOVE "LV904"             TO LV-REJ-REASON-CODE
006380              MOVE LV904               TO LV-REJ-REASON-TEXT
006390              PERFORM ZZ800-WRITE-REJECT
006400              GO TO BB012-EXIT
006410     END-IF.
006420*
006430     IF       WS-TILL-CCYYMMDD < WS-FROM-CCYYMMDD
006440              MOVE "N" TO WS-RECORD-VALID
006450              PERFORM BB015-BUILD-REJECT-RECORD
006460              MOVE WS-CLN-APPLIED-FROM TO LV-REJ-APPLIED-FROM
006470              MOVE WS-CLN-APPLIED-TILL TO LV-REJ-APPLIED-TILL
006480              MOVE "LV905"             TO LV-REJ-REASON-CODE
006490              MOVE LV905               TO LV-REJ-REASON-TEXT
006500              PERFORM ZZ800-WRITE-REJECT
006510     END-IF.
006520*
006530 BB012-EXIT.  EXIT SECTION.
006540*
006550 BB020-FILTER-RECORD         SECTION.
006560***********************************
006570*
006580*  Keep iff month(AppliedFrom) = target month and status =
006590*  "approved" case-insensitively - WS-CLN-STATUS itself is
006600*  Title-Case by now (BB011, for the NORMLEAV/PAYROLL output),
006610*  so the compare is made against a throwaway lower-cased copy
006620*  rather than against WS-CLN-STATUS directly.
006630*
006640* 13/03/26 abc - Ticket LV-24: filter compared the Title-Case     LV010003
006650*          WS-CLN-STATUS against a lower-case literal and         LV010003
006660*          rejected every record - now lower-cases a working      LV010003
006670*          copy first, per Reqt Doc Leave-Norm s.3 lower-case-    LV010003
006680*          Status wording.                                        LV010003
006690*
006700     MOVE     "P"  TO  WS-FILTER-RESULT.
006710     MOVE     WS-CLN-FROM-MM             TO  WS-FROM-MONTH.
006720     IF       WS-FROM-MONTH NOT = WS-TARGET-MONTH
006730              MOVE "F" TO WS-FILTER-RESULT
006740              GO TO BB020-EXIT
006750     END-IF.
006760     MOVE     WS-CLN-STATUS  TO  WS-LOWER-STATUS.
006770     INSPECT  WS-LOWER-STATUS CONVERTING
006780              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006790              TO "abcdefghijklmnopqrstuvwxyz".
006800     IF       WS-LOWER-STATUS NOT = "approved  "
006810              MOVE "F" TO WS-FILTER-RESULT
006820     END-IF.
006830*
006840 BB020-EXIT.  EXIT SECTION.
006850*
006860 BB030-SPLIT-SESSION         SECTION.
006870***********************************
006880*
006890*  Full-day case first (First Session thru Second Session,
006900*  one row spanning the whole application) - everything else
006910*  falls through to the half-day logic in BB031/BB032/BB033.
006920*
006930     MOVE     WS-FROM-CCYYMMDD  TO  WS-SPL-START-CCYYMMDD.
006940     MOVE     WS-TILL-CCYYMMDD  TO  WS-SPL-END-CCYYMMDD.
006950*
006960     IF       WS-CLN-FROM-SESSION = "First Session " AND
006970              WS-CLN-TO-SESSION   = "Second Session"
006980              MOVE WS-CLN-FROM-SESSION TO WS-OUT-FROM-SESSION
006990              MOVE WS-CLN-TO-SESSION   TO WS-OUT-TO-SESSION
007000              MOVE WS-SPL-START-CCYYMMDD TO WS-OUT-FROM
007010              MOVE WS-SPL-END-CCYYMMDD   TO WS-OUT-TILL
007020              PERFORM  DV010-DAY-COUNT
007030              ADD      1 TO WS-DAY-DIFF GIVING WS-OUT-DAYS
007040              PERFORM  BB050-RELEASE-ROW
007050              GO TO BB030-EXIT
007060     END-IF.
007070*
007080     MOVE     WS-SPL-START-CCYYMMDD  TO  WS-SPL-FULL-START.
007090     MOVE     WS-SPL-END-CCYYMMDD    TO  WS-SPL-FULL-END.
007100*
007110     IF       WS-CLN-FROM-SESSION = "Second Session"
007120              PERFORM  BB031-EMIT-TRAIL-HALF-DAY
007130     END-IF.
007140     IF       WS-CLN-TO-SESSION = "First Session "
007150              PERFORM  BB032-EMIT-LEAD-HALF-DAY
007160     END-IF.
007170     IF       WS-SPL-FULL-START NOT > WS-SPL-FULL-END
007180              PERFORM  BB033-EMIT-FULL-DAY
007190     END-IF.
007200*
007210 BB030-EXIT.  EXIT SECTION.
007220*
007230 BB031-EMIT-TRAIL-HALF-DAY   SECTION.
007240***********************************
007250*
007260*  Rule 2a - the leave starts on an afternoon (Second
007270*  Session) - emit a stand-alone half-day row for that one
007280*  day, then step full_start on one calendar day.
007290*
007300     MOVE     "Second Session"  TO  WS-OUT-FROM-SESSION.
007310     MOVE     "Second Session"  TO  WS-OUT-TO-SESSION.
007320     MOVE     WS-SPL-START-CCYYMMDD  TO  WS-OUT-FROM.
007330     MOVE     WS-SPL-START-CCYYMMDD  TO  WS-OUT-TILL.
007340     MOVE     .5  TO  WS-OUT-DAYS.
007350     PERFORM  BB050-RELEASE-ROW.
007360*
007370     MOVE     WS-SPL-START-CCYYMMDD  TO  WS-DAY-STEP-9.
007380     PERFORM  DV020-ADD-ONE-DAY.
007390     MOVE     WS-DAY-STEP-9  TO  WS-SPL-FULL-START.
007400*
007410 BB031-EXIT.  EXIT SECTION.
007420*
007430 BB032-EMIT-LEAD-HALF-DAY    SECTION.
007440***********************************
007450*
007460*  Rule 2b - the leave ends on a morning (First Session) -
007470*  emit a stand-alone half-day row for that one day, then
007480*  step full_end back one calendar day.
007490*
007500     MOVE     "First Session "  TO  WS-OUT-FROM-SESSION.
007510     MOVE     "First Session "  TO  WS-OUT-TO-SESSION.
007520     MOVE     WS-SPL-END-CCYYMMDD  TO  WS-OUT-FROM.
007530     MOVE     WS-SPL-END-CCYYMMDD  TO  WS-OUT-TILL.
007540     MOVE     .5  TO  WS-OUT-DAYS.
007550     PERFORM  BB050-RELEASE-ROW.
007560*
007570     MOVE     WS-SPL-END-CCYYMMDD  TO  WS-DAY-STEP-9.
007580     PERFORM  DV030-SUBTRACT-ONE-DAY.
007590     MOVE     WS-DAY-STEP-9  TO  WS-SPL-FULL-END.
007600*
007610 BB032-EXIT.  EXIT SECTION.
007620*
007630 BB033-EMIT-FULL-DAY         SECTION.
007640***********************************
007650*
007660*  Rule 2c - whatever whole-day span remains between the two
007670*  possibly-adjusted half-day steps above.
007680*
007690     MOVE     "First Session "  TO  WS-OUT-FROM-SESSION.
007700     MOVE     "Second Session"  TO  WS-OUT-TO-SESSION.
007710     MOVE     WS-SPL-FULL-START  TO  WS-OUT-FROM.
007720     MOVE     WS-SPL-FULL-END    TO  WS-OUT-TILL.
007730     MOVE     WS-SPL-FULL-START  TO  LVDVAL-CCYYMMDD.
007740     MOVE     WS-SPL-FULL-END    TO  LVDVAL-CCYYMMDD-2.
007750     MOVE     2                  TO  LVDVAL-FUNCTION.
007760     CALL     "LVDVAL"  USING  LVDVAL-WS.
007770     ADD      1 TO LVDVAL-DAY-DIFF GIVING WS-OUT-DAYS.
007780     PERFORM  BB050-RELEASE-ROW.
007790*
007800 BB033-EXIT.  EXIT SECTION.
007810*
007820 BB050-RELEASE-ROW           SECTION.
007830***********************************
007840*
007850*  Move the finished output row into the SD sort record and
007860*  release it - AA060 does the SORT and the two file writes.
007870*
007880     MOVE     WS-CLN-EMP-CODE      TO  LV-SORT-EMP-CODE.
007890     MOVE     WS-CLN-LEAVE-TYPE    TO  LV-SORT-LEAVE-TYPE.
007900     MOVE     WS-OUT-FROM-SESSION  TO  LV-SORT-FROM-SESSION.
007910     MOVE     WS-OUT-TO-SESSION    TO  LV-SORT-TO-SESSION.
007920     MOVE     WS-OUT-DAYS          TO  LV-SORT-NR-OF-DAYS.
007930     MOVE     WS-CLN-APPLIED-ON    TO  LV-SORT-APPLIED-ON.
007940     MOVE     WS-CLN-REMARKS       TO  LV-SORT-APPLIER-REMARKS.
007950     MOVE     WS-CLN-STATUS        TO  LV-SORT-STATUS.
007960*
007970     MOVE     WS-OUT-FROM  TO  WS-DAY-STEP-9.
007980     STRING   WS-DAY-STEP-CCYY  "-"
007990              WS-DAY-STEP-MM    "-"
008000              WS-DAY-STEP-DD
008010              DELIMITED BY SIZE
008020              INTO LV-SORT-APPLIED-FROM.
008030     MOVE     WS-OUT-TILL  TO  WS-DAY-STEP-9.
008040     STRING   WS-DAY-STEP-CCYY  "-"
008050              WS-DAY-STEP-MM    "-"
008060              WS-DAY-STEP-DD
008070              DELIMITED BY SIZE
008080              INTO LV-SORT-APPLIED-TILL.
008090*
008100     RELEASE  LV-SORT-RECORD.
008110     ADD      1  TO  WS-ROWS-WRITTEN.
008120     ADD      WS-OUT-DAYS  TO  WS-GRAND-DAYS.
008130*
008140 BB050-EXIT.  EXIT SECTION.
008150*
008160 AA060-SORT-AND-WRITE        SECTION.
008170***********************************
008180*
008190*  Sort the released rows by EmployeeCode ascending then
008200*  AppliedFrom ascending.  The input procedure does the
008210*  entire read/clean/filter/split pass over RAWLEAVE and
008220*  RELEASEs each output row as it is built; the output
008230*  procedure takes the sorted sequence and writes NORMLEAV
008240*  and, remapped, PAYROLL.
008250*
008260     SORT     LV-SORT-WORK
008270              ON ASCENDING KEY LV-SORT-EMP-CODE
008280                 ASCENDING KEY LV-SORT-APPLIED-FROM
008290              INPUT PROCEDURE  IS AA050-BUILD-SORT-INPUT
008300              OUTPUT PROCEDURE IS AA070-WRITE-SORTED-ROWS.
008310*
008320     IF       SORT-RETURN NOT = ZERO
008330              DISPLAY LV906
008340     END-IF.
008350*
008360 AA060-EXIT.  EXIT SECTION.
008370*
008380 AA050-BUILD-SORT-INPUT      SECTION.
008390***********************************
008400*
008410*  Input procedure for the SORT above - out-of-line loop
008420*  over RAWLEAVE, one record per call to BB000.
008430*
008440     MOVE     "N"  TO  WS-EOF-RAW.
008450     PERFORM  BB000-PROCESS-RAW-RECORD
008460              UNTIL WS-END-OF-RAW.
008470*
008480 AA050-EXIT.  EXIT SECTION.
008490*
008500 AA070-WRITE-SORTED-ROWS     SECTION.
008510***********************************
008520*
008530     MOVE     "N"  TO  WS-EOF-SORT.
008540     PERFORM  AA075-WRITE-ONE-SORTED-ROW
008550              UNTIL WS-END-OF-SORT.
008560*
008570 AA070-EXIT.  EXIT SECTION.
008580*
008590 AA075-WRITE-ONE-SORTED-ROW  SECTION.
008600***********************************
008610*
008620     RETURN   LV-SORT-WORK
008630              AT END
008640                       MOVE "Y" TO WS-EOF-SORT
008650                       GO TO AA075-EXIT
008660     END-RETURN.
008670     MOVE     LV-SORT-EMP-CODE          TO LV-NORM-EMP-CODE.
008680     MOVE     LV-SORT-LEAVE-TYPE        TO LV-NORM-LEAVE-TYPE.
008690     MOVE     LV-SORT-APPLIED-FROM      TO LV-NORM-APPLIED-FROM.
008700     MOVE     LV-SORT-APPLIED-TILL      TO LV-NORM-APPLIED-TILL.
008710     MOVE     LV-SORT-FROM-SESSION      TO LV-NORM-FROM-SESSION.
008720     MOVE     LV-SORT-TO-SESSION        TO LV-NORM-TO-SESSION.
008730     MOVE     LV-SORT-NR-OF-DAYS        TO LV-NORM-NR-OF-DAYS.
008740     MOVE     LV-SORT-APPLIED-ON        TO LV-NORM-APPLIED-ON.
008750     MOVE     LV-SORT-APPLIER-REMARKS   TO LV-NORM-APPLIER-REMARKS.
008760     MOVE     LV-SORT-STATUS            TO LV-NORM-STATUS.
008770     WRITE    LV-NORM-RECORD.
008780*
008790     PERFORM  BB040-BUILD-PAYROLL-RECORD.
008800     WRITE    LV-PAY-RECORD.
008810*
008820 AA075-EXIT.  EXIT SECTION.
008830*
008840 BB040-BUILD-PAYROLL-RECORD  SECTION.
008850***********************************
008860*
008870*  Zoho session code: (First,First)=1 (Second,Second)=2
008880*  (First,Second)=0 - no other pair can survive BB030.
008890*
008900     MOVE     LV-NORM-EMP-CODE       TO  LV-PAY-EMP-ID.
008910     MOVE     LV-NORM-LEAVE-TYPE     TO  LV-PAY-LEAVE-TYPE.
008920     MOVE     "Day  "                TO  LV-PAY-UNIT.
008930     MOVE     LV-NORM-APPLIED-FROM   TO  LV-PAY-FROM.
008940     MOVE     LV-NORM-APPLIED-TILL   TO  LV-PAY-TO.
008950     MOVE     SPACES                 TO  LV-PAY-START-TIME.
008960     MOVE     LV-NORM-NR-OF-DAYS     TO  LV-PAY-DAYS-HOURS.
008970     MOVE     LV-NORM-APPLIER-REMARKS TO LV-PAY-REASON.
008980*
008990     IF       LV-NORM-FROM-SESSION = "First Session " AND
009000              LV-NORM-TO-SESSION   = "First Session "
009010              MOVE 1 TO LV-PAY-SESSION
009020     ELSE
009030              IF LV-NORM-FROM-SESSION = "Second Session" AND
009040                 LV-NORM-TO-SESSION   = "Second Session"
009050                 MOVE 2 TO LV-PAY-SESSION
009060              ELSE
009070                 MOVE 0 TO LV-PAY-SESSION
009080              END-IF
009090     END-IF.
009100*
009110 BB040-EXIT.  EXIT SECTION.
009120*
009130 AA080-WRITE-STATS           SECTION.
009140***********************************
009150*
009160     MOVE     WS-TARGET-MONTH       TO  LV-STAT-TARGET-MONTH.
009170     MOVE     WS-RECS-READ          TO  LV-STAT-RECS-READ.
009180     MOVE     WS-RECS-REJECTED      TO  LV-STAT-RECS-REJECTED.
009190     MOVE     WS-RECS-FILTERED      TO  LV-STAT-RECS-FILTERED.
009200     MOVE     WS-RECS-NORMALIZED    TO  LV-STAT-RECS-NORMALIZED.
009210     MOVE     WS-ROWS-WRITTEN       TO  LV-STAT-ROWS-WRITTEN.
009220     MOVE     WS-GRAND-DAYS         TO  LV-STAT-GRAND-DAYS.
009230     WRITE    LV-STAT-RECORD.
009240*
009250 AA080-EXIT.  EXIT SECTION.
009260*
009270 AA090-CLOSE-FILES           SECTION.
009280***********************************
009290*
009300     CLOSE    LV-RAW-FILE
009310              LV-NORM-FILE
009320              LV-PAY-FILE
009330              LV-REJECT-FILE
009340              LV-STAT-FILE.
009350*
009360 AA090-EXIT.  EXIT SECTION.
009370*
009380 ZZ800-WRITE-REJECT          SECTION.
009390***********************************
009400*
009410     WRITE    LV-REJECT-RECORD.
009420*
009430 ZZ800-EXIT.  EXIT SECTION.
009440*
009450 DV010-DAY-COUNT             SECTION.
009460***********************************
009470*
009480*  Full-day case day-count - calls LVDVAL function 2 between
009490*  the (already-parsed) AppliedFrom/AppliedTill CCYYMMDD.
009500*
009510     MOVE     WS-SPL-START-CCYYMMDD  TO  LVDVAL-CCYYMMDD.
009520     MOVE     WS-SPL-END-CCYYMMDD    TO  LVDVAL-CCYYMMDD-2.
009530     MOVE     2                      TO  LVDVAL-FUNCTION.
009540     CALL     "LVDVAL"  USING  LVDVAL-WS.
009550     MOVE     LVDVAL-DAY-DIFF  TO  WS-DAY-DIFF.
009560*
009570 DV010-EXIT.  EXIT SECTION.
009580*
009590 DV020-ADD-ONE-DAY           SECTION.
009600***********************************
009610*
009620*  Steps WS-DAY-STEP-9 forward one calendar day - crude but
009630*  sufficient here as it is only ever asked to cross at most
009640*  one month/year boundary (start-of-leave plus one day).
009650*
009660     ADD      1  TO  WS-DAY-STEP-DD.
009670     PERFORM  DV040-NORMALISE-DAY-STEP.
009680*
009690 DV020-EXIT.  EXIT SECTION.
009700*
009710 DV030-SUBTRACT-ONE-DAY      SECTION.
009720***********************************
009730*
009740     IF       WS-DAY-STEP-DD > 1
009750              SUBTRACT 1 FROM WS-DAY-STEP-DD
009760              GO TO DV030-EXIT
009770     END-IF.
009780     SUBTRACT 1  FROM  WS-DAY-STEP-MM.
009790     IF       WS-DAY-STEP-MM = ZERO
009800              MOVE 12 TO WS-DAY-STEP-MM
009810              SUBTRACT 1 FROM WS-DAY-STEP-CCYY
009820     END-IF.
009830     PERFORM  DV050-DAYS-IN-STEP-MONTH.
009840     MOVE     WS-REM  TO  WS-DAY-STEP-DD.
009850*
009860 DV030-EXIT.  EXIT SECTION.
009870*
009880 DV040-NORMALISE-DAY-STEP    SECTION.
009890***********************************
009900*
009910*  Called only from DV020 once the day has been advanced by
009920*  one - rolls over into the next month/year if that pushed
009930*  the day past the month's length.
009940*
009950     PERFORM  DV050-DAYS-IN-STEP-MONTH.
009960     IF       WS-DAY-STEP-DD > WS-REM
009970              MOVE  1  TO  WS-DAY-STEP-DD
009980              ADD   1  TO  WS-DAY-STEP-MM
009990              IF    WS-DAY-STEP-MM > 12
010000                    MOVE 1 TO WS-DAY-STEP-MM
010010                    ADD  1 TO WS-DAY-STEP-CCYY
010020              END-IF
010030     END-IF.
010040*
010050 DV040-EXIT.  EXIT SECTION.
010060*
010070 DV050-DAYS-IN-STEP-MONTH    SECTION.
010080***********************************
010090*
010100*  WS-REM comes back holding the day-count for the month
010110*  WS-DAY-STEP-MM/CCYY currently holds - shared by DV030 and
010120*  DV040 above, leap year test in-line as it is only needed
010130*  for February.
010140*
010150     EVALUATE WS-DAY-STEP-MM
010160              WHEN  1  WHEN  3  WHEN  5  WHEN  7
010170              WHEN  8  WHEN 10  WHEN 12
010180                       MOVE 31 TO WS-REM
010190              WHEN  4  WHEN  6  WHEN  9  WHEN 11
010200                       MOVE 30 TO WS-REM
010210              WHEN  OTHER
010220                       MOVE 28 TO WS-REM
010230                       DIVIDE WS-DAY-STEP-CCYY BY 4
010240                              GIVING WS-LEAP-QUOT
010250                              REMAINDER WS-LEAP-REM
010260                       IF WS-LEAP-REM = ZERO
010270                          MOVE 29 TO WS-REM
010280                          DIVIDE WS-DAY-STEP-CCYY BY 100
010290                                 GIVING WS-LEAP-QUOT
010300                                 REMAINDER WS-LEAP-REM
010310                          IF WS-LEAP-REM = ZERO
010320                             MOVE 28 TO WS-REM
010330                             DIVIDE WS-DAY-STEP-CCYY BY 400
010340                                    GIVING WS-LEAP-QUOT
010350                                    REMAINDER WS-LEAP-REM
010360                             IF WS-LEAP-REM = ZERO
010370                                MOVE 29 TO WS-REM
010380                             END-IF
010390                          END-IF
010400                       END-IF
010410     END-EVALUATE.
010420*
010430 DV050-EXIT.  EXIT SECTION.
010440*
