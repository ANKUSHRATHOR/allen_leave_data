000100****************************************************
000110*                                                  *
000120*   Record Definition For Normalized Leave Record  *
000130*        (LV subsystem - HR leave normalisation)   *
000140*                                                  *
000150****************************************************
000160*  File LVNORM - one record per normalized leave
000170*  row (1-3 rows per surviving raw application).
000180*  Same shape as LVRAW but dates always ISO and
000190*  session fields always canonical Title Case.
000200*
000210*  Also COPYd a second time, REPLACING, to give the
000220*  LV010 sort-work (SD) record the identical layout.
000230*
000240*  File size 150 bytes (142 data + 8 filler).
000250*
000260* 03/03/26 vbc - Created for LV010/LV020.
000270* 11/03/26 vbc - Added as SD layout too via REPLACING
000280*                so sort keys line up byte for byte
000290*                with the file layout.  Saves a MOVE.
000300*
000310 01  LV-NORM-RECORD.
000320     03  LV-NORM-EMP-CODE          PIC X(10).
000330*       Sort key 1 (ascending) and report control field.
000340     03  LV-NORM-LEAVE-TYPE        PIC X(20).
000350     03  LV-NORM-APPLIED-FROM      PIC X(10).
000360*       ISO YYYY-MM-DD.  Sort key 2 (ascending).
000370     03  LV-NORM-APPLIED-TILL      PIC X(10).
000380     03  LV-NORM-FROM-SESSION      PIC X(14).
000390     03  LV-NORM-TO-SESSION        PIC X(14).
000400     03  LV-NORM-NR-OF-DAYS        PIC 9(3)V9.
000410*       Recomputed - 0.5 for a half day, whole days else.
000420     03  LV-NORM-APPLIED-ON        PIC X(10).
000430     03  LV-NORM-APPLIER-REMARKS   PIC X(40).
000440     03  LV-NORM-STATUS            PIC X(10).
000450     03  FILLER                    PIC X(08).
000460*
